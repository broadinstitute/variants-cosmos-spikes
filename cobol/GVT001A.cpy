000100******************************************************************
000200* BOOK........: GVT001A
000300* DESCRICAO...: LAYOUT DO REGISTRO VET-RECORD (EXTRATO GVS)
000400* PROGRAMADOR.: JOSE ROBERTO - COBOLDICAS
000500* DATA........: 14/02/2026
000600* TAMANHO.....: 00370
000700*----------------------------------------------------------------*
000800* GVT001A-SAMPLE-ID    = ID DA AMOSTRA (CHAVE DE AGRUPAMENTO)
000900* GVT001A-LOCATION     = POSICAO GENOMICA INICIAL DO REGISTRO
001000* GVT001A-LEN-IND      = 'S' REGISTRO DE BLOCO DE REFERENCIA
001100*                        'N' REGISTRO DE VARIANTE (USA REF/ALT)
001200* GVT001A-LENGTH       = TAMANHO DO BLOCO, SO QUANDO LEN-IND='S'
001300* GVT001A-REF          = ALELO DE REFERENCIA (SO QUANDO 'N')
001400* GVT001A-ALT          = LISTA DE ALELOS ALTERNATIVOS (SEP. POR
001500*                        VIRGULA), SO QUANDO LEN-IND='N'
001600* GVT001A-PAYLOAD      = DEMAIS CAMPOS DO REGISTRO AVRO (GENOTIPO,
001700*                        QUALIDADES, ETC) - TRAFEGAM SEM LEITURA
001800*                        NEM CALCULO, GRAVADOS NO DOCUMENTO IGUAL
001900*----------------------------------------------------------------*
002000* 2026-02-14 JRS CH00417 CRIACAO DO BOOK PARA O LOTE GVS-VETS
002100* 2026-03-02 JRS CH00431 AMPLIADO PAYLOAD DE X(120) PARA X(200)
002200******************************************************************
002300 01  GVT001A-HEADER.
002400     05  GVT001A-COD-BOOK            PIC X(08) VALUE 'GVT001A'.
002500     05  GVT001A-TAM-BOOK            PIC 9(05) VALUE 00370.
002600 01  GVT001A-REGISTRO.
002700     05  GVT001A-SAMPLE-ID           PIC 9(18).
002800     05  GVT001A-LOCATION            PIC 9(18).
002900     05  GVT001A-LEN-IND             PIC X(01).
003000     05  GVT001A-LENGTH              PIC 9(09).
003100     05  GVT001A-REF                 PIC X(20).
003200     05  GVT001A-ALT                 PIC X(100).
003250     05  GVT001A-PAYLOAD             PIC X(200).
003300     05  FILLER                      PIC X(04).
