000100******************************************************************
000200* PROGRAMADOR: JOSE ROBERTO - COBOLDICAS
000300* DATA.......: 16/02/1987
000400* DESCRICAO..: GRAVADOR DO ARQUIVO DE DOCUMENTOS (SAIDA)
000500* NOME.......: GVGRV01A
000600*----------------------------------------------------------------*
000700* CHAMADO REPETIDAMENTE PELO GVLER01A PARA UM MESMO ARQUIVO DE
000800* ENTRADA. O ARQUIVO DE SAIDA FICA ABERTO ENTRE AS CHAMADAS -
000900* SO E ABERTO NA PRIMEIRA CHAMADA (FUNCAO 'A') E SO E FECHADO
001000* QUANDO O GVLER01A TERMINA DE LER O ARQUIVO (FUNCAO 'F').
001100* CADA CHAMADA COM FUNCAO 'G' GRAVA UM DOCUMENTO JA FECHADO,
001200* UMA LINHA DE SAIDA POR ENTRADA ACUMULADA (DESNORMALIZADO).
001300*----------------------------------------------------------------*
001400* 1987-02-16 JRS CH00419 VERSAO INICIAL - LOTE GVS-VETS
001500* 1991-04-01 MSF CH00451 REVISAO DE PADRAO DE COMENTARIOS
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID. GVGRV01A.
001900 AUTHOR. JOSE ROBERTO.
002000 INSTALLATION. COBOLDICAS.
002100 DATE-WRITTEN. 16/02/1987.
002200 DATE-COMPILED.
002300 SECURITY. NAO CLASSIFICADO.
002400*----------------------------------------------------------------*
002500*                       HISTORICO DE ALTERACOES
002600*----------------------------------------------------------------*
002700* DATA       PROG  CHAMADO   DESCRICAO
002800* ---------- ----- --------- --------------------------------
002900* 1987-02-16 JRS   CH00419   VERSAO INICIAL DO GRAVADOR
003000* 1987-02-23 JRS   CH00424   INCLUIDA FUNCAO DE FECHAMENTO ('F')
003100* 1987-03-09 JRS   CH00438   GRAVACAO PASSA A SER DESNORMALIZADA
003200* 1991-04-01 MSF   CH00451   REVISAO DE PADRAO DE COMENTARIOS
003300* 1996-05-12 MSF   CH00459   REMOVIDO PERFORM INLINE (PADRAO CIA)
003400* 1998-12-29 MSF   CH00463   REVISAO GERAL DE CAMPOS E CONSTANTES
003500*                            (LEVANTAMENTO DO BUG DO ANO 2000)
003600* 2001-06-18 MSF   CH00468   REVISAO DO FORMATO DA LINHA DE
003700*                            CABECALHO NO DISPLAY DE CONFERENCIA
003800* 2003-09-02 JRS   CH00476   AJUSTE DO FILLER FINAL DA LINHA DE
003900*                            SAIDA (FD-REG-SAIDA-BRANCO)
004000* 2005-01-11 MSF   CH00481   REVISAO GERAL PRE-AUDITORIA EXTERNA
004100*----------------------------------------------------------------*
004200 ENVIRONMENT DIVISION.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT ARQUIVO-DOCUMENTOS  ASSIGN TO WRK-NOME-ARQ-SAI
004900     ORGANIZATION IS LINE SEQUENTIAL.
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  ARQUIVO-DOCUMENTOS.
005300 01  FD-REG-SAIDA.
005400     05  FD-DOC-ID                   PIC 9(09).
005500     05  FD-DOC-SAMPLE-ID             PIC 9(18).
005600     05  FD-DOC-LOC-START             PIC 9(18).
005700     05  FD-DOC-LOC-END               PIC 9(18).
005800     05  FD-ENT-LOCATION              PIC 9(18).
005900     05  FD-ENT-LEN-IND               PIC X(01).
006000     05  FD-ENT-LENGTH                PIC 9(09).
006100     05  FD-ENT-REF                   PIC X(20).
006200     05  FD-ENT-ALT                   PIC X(100).
006300     05  FD-ENT-PAYLOAD               PIC X(200).
006400     05  FD-ENT-END-LOC               PIC 9(18).
006500     05  FILLER                       PIC X(04).
006600 01  FD-REG-SAIDA-CAB REDEFINES FD-REG-SAIDA.
006700     05  FD-CAB-DOC-ID                PIC 9(09).
006800     05  FD-CAB-DOC-SAMPLE-ID         PIC 9(18).
006900     05  FD-CAB-DOC-LOC-START         PIC 9(18).
007000     05  FD-CAB-DOC-LOC-END           PIC 9(18).
007100     05  FILLER                       PIC X(333).
007200 WORKING-STORAGE SECTION.
007300 77  WRK-NOME-ARQ-SAI                 PIC X(80).
007400 01  WRK-IND-ENTRADA                  PIC 9(05) COMP.
007500 01  WRK-IND-ENTRADA-R REDEFINES WRK-IND-ENTRADA
007600                                      PIC 9(05).
007700 01  WRK-TOTAL-GRAVADO                PIC 9(09) COMP.
007800 01  WRK-TOTAL-GRAVADO-R REDEFINES WRK-TOTAL-GRAVADO
007900                                      PIC 9(09).
008000 01  FD-REG-SAIDA-BRANCO.
008100     05  FILLER                       PIC X(396).
008200 LINKAGE SECTION.
008300 01  LNK-NOME-ARQ-SAI                 PIC X(80).
008400 01  LNK-FUNCAO                       PIC X(01).
008500     COPY GVT002A.
008600*================================================================*
008700 PROCEDURE DIVISION USING LNK-NOME-ARQ-SAI
008800                          LNK-FUNCAO
008900                          GVT002A-REGISTRO.
009000*================================================================*
009100*> cobol-lint CL002 0000-processar
009200 0000-PROCESSAR SECTION.
009300*----------------------------------------------------------------*
009400     EVALUATE LNK-FUNCAO
009500        WHEN 'A'
009600           PERFORM 0001-ABRIR-ARQUIVO
009700        WHEN 'G'
009800           PERFORM 0002-GRAVAR-DOCUMENTO
009900        WHEN 'F'
010000           PERFORM 0003-FECHAR-ARQUIVO
010100        WHEN OTHER
010200           DISPLAY 'GVGRV01A - FUNCAO INVALIDA: ' LNK-FUNCAO
010300     END-EVALUATE
010400     PERFORM 9999-FINALIZAR
010500     .
010600*> cobol-lint CL002 0000-fim
010700 0000-FIM. EXIT.
010800*----------------------------------------------------------------*
010900*    ABRIR O ARQUIVO DE SAIDA PARA O LOTE ATUAL
011000*----------------------------------------------------------------*
011100*> cobol-lint CL002 0001-abrir-arquivo
011200 0001-ABRIR-ARQUIVO SECTION.
011300*----------------------------------------------------------------*
011400     MOVE LNK-NOME-ARQ-SAI         TO WRK-NOME-ARQ-SAI
011500     MOVE ZERO                     TO WRK-TOTAL-GRAVADO
011600     OPEN OUTPUT ARQUIVO-DOCUMENTOS
011700     .
011800*> cobol-lint CL002 0001-fim
011900 0001-FIM. EXIT.
012000*----------------------------------------------------------------*
012100*    GRAVAR TODAS AS ENTRADAS DO DOCUMENTO JA FECHADO
012200*----------------------------------------------------------------*
012300*> cobol-lint CL002 0002-gravar-documento
012400 0002-GRAVAR-DOCUMENTO SECTION.
012500*----------------------------------------------------------------*
012600     PERFORM 0004-GRAVAR-ENTRADA
012700             VARYING WRK-IND-ENTRADA FROM 1 BY 1
012800             UNTIL WRK-IND-ENTRADA GREATER GVT002A-DOC-QTDE-ENTR
012900     .
013000*> cobol-lint CL002 0002-fim
013100 0002-FIM. EXIT.
013200*----------------------------------------------------------------*
013300*    GRAVAR UMA LINHA DE SAIDA (UMA ENTRADA DO DOCUMENTO)
013400*----------------------------------------------------------------*
013500*> cobol-lint CL002 0004-gravar-entrada
013600 0004-GRAVAR-ENTRADA SECTION.
013700*----------------------------------------------------------------*
013800     MOVE FD-REG-SAIDA-BRANCO       TO FD-REG-SAIDA
013900     MOVE GVT002A-DOC-ID            TO FD-DOC-ID
014000     MOVE GVT002A-DOC-SAMPLE-ID     TO FD-DOC-SAMPLE-ID
014100     MOVE GVT002A-DOC-LOC-START     TO FD-DOC-LOC-START
014200     MOVE GVT002A-DOC-LOC-END       TO FD-DOC-LOC-END
014300     IF WRK-IND-ENTRADA EQUAL 1
014400        DISPLAY 'GVGRV01A - DOCUMENTO ' FD-CAB-DOC-ID
014500                ' AMOSTRA ' FD-CAB-DOC-SAMPLE-ID
014600                ' INICIO ' FD-CAB-DOC-LOC-START
014700     END-IF
014800     MOVE GVT002A-ENT-LOCATION(WRK-IND-ENTRADA)
014900                                    TO FD-ENT-LOCATION
015000     MOVE GVT002A-ENT-LEN-IND(WRK-IND-ENTRADA)
015100                                    TO FD-ENT-LEN-IND
015200     MOVE GVT002A-ENT-LENGTH(WRK-IND-ENTRADA)
015300                                    TO FD-ENT-LENGTH
015400     MOVE GVT002A-ENT-REF(WRK-IND-ENTRADA)
015500                                    TO FD-ENT-REF
015600     MOVE GVT002A-ENT-ALT(WRK-IND-ENTRADA)
015700                                    TO FD-ENT-ALT
015800     MOVE GVT002A-ENT-PAYLOAD(WRK-IND-ENTRADA)
015900                                    TO FD-ENT-PAYLOAD
016000     MOVE GVT002A-ENT-END-LOC(WRK-IND-ENTRADA)
016100                                    TO FD-ENT-END-LOC
016200     WRITE FD-REG-SAIDA
016300     ADD 1                          TO WRK-TOTAL-GRAVADO
016400     IF WRK-IND-ENTRADA EQUAL GVT002A-DOC-QTDE-ENTR
016500        DISPLAY 'GVGRV01A - DOCUMENTO ' FD-CAB-DOC-ID
016600                ' GRAVADO COM ' WRK-IND-ENTRADA-R
016700                ' ENTRADA(S)'
016800     END-IF
016900     .
017000*> cobol-lint CL002 0004-fim
017100 0004-FIM. EXIT.
017200*----------------------------------------------------------------*
017300*    FECHAR O ARQUIVO DE SAIDA AO TERMINO DA LEITURA DO LOTE
017400*----------------------------------------------------------------*
017500*> cobol-lint CL002 0003-fechar-arquivo
017600 0003-FECHAR-ARQUIVO SECTION.
017700*----------------------------------------------------------------*
017800     DISPLAY 'GVGRV01A - TOTAL DE LINHAS GRAVADAS: '
017900             WRK-TOTAL-GRAVADO-R
018000     CLOSE ARQUIVO-DOCUMENTOS
018100     .
018200*> cobol-lint CL002 0003-fim
018300 0003-FIM. EXIT.
018400*----------------------------------------------------------------*
018500*    RETORNAR AO CHAMADOR (GVLER01A)
018600*----------------------------------------------------------------*
018700*> cobol-lint CL002 9999-finalizar
018800 9999-FINALIZAR SECTION.
018900*----------------------------------------------------------------*
019000     GOBACK
019100     .
019200*> cobol-lint CL002 9999-fim
019300 9999-FIM. EXIT.
