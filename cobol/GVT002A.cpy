000100******************************************************************
000200* BOOK........: GVT002A
000300* DESCRICAO...: LAYOUT DO BUFFER DO DOCUMENTO INGEST-DOCUMENT
000400* PROGRAMADOR.: JOSE ROBERTO - COBOLDICAS
000500* DATA........: 14/02/2026
000600* TAMANHO.....: VARIAVEL - CABECALHO 68 + ATE GVB-MAX-REGS-DOC
000700*                ENTRADAS DE 384 CADA (LIMITE PADRAO 10000)
000800*----------------------------------------------------------------*
000900* GVT002A-DOC-ID        = SEQUENCIAL DO DOCUMENTO NA RODADA TODA
001000* GVT002A-DOC-SAMPLE-ID = SAMPLE_ID COMUM A TODAS AS ENTRADAS
001100* GVT002A-DOC-LOC-START = LOCATION DA PRIMEIRA ENTRADA DO DOC
001200* GVT002A-DOC-LOC-END   = MAIOR END-LOCATION DENTRE AS ENTRADAS,
001300*                         SO GRAVADO NO FECHAMENTO DO DOCUMENTO
001400* GVT002A-DOC-QTDE-ENTR = QUANTIDADE DE ENTRADAS JA ACUMULADAS
001500*                         (CONTROLA O OCCURS DEPENDING ON ABAIXO)
001600* GVT002A-DOC-ENTRADA   = UMA LINHA POR VET-RECORD AGRUPADO,
001700*                         NA ORDEM DE LEITURA DO ARQUIVO
001800*   GVT002A-ENT-END-LOC = END-LOCATION JA CALCULADO PARA A
001900*                         ENTRADA (GVEND01A), USADO PARA A
002000*                         REDUCAO DO MAXIMO AO FECHAR O DOCUMENTO
002100*----------------------------------------------------------------*
002200* 2026-02-14 JRS CH00417 CRIACAO DO BOOK PARA O LOTE GVS-VETS
002300* 2026-03-09 JRS CH00438 ACRESCIDO ENT-END-LOC POR ENTRADA
002400******************************************************************
002500 01  GVT002A-HEADER.
002600     05  GVT002A-COD-BOOK            PIC X(08) VALUE 'GVT002A'.
002700     05  GVT002A-TAM-BOOK            PIC 9(05) VALUE 00068.
002800 01  GVT002A-REGISTRO.
002900     05  GVT002A-DOC-ID              PIC 9(09).
003000     05  GVT002A-DOC-SAMPLE-ID       PIC 9(18).
003100     05  GVT002A-DOC-LOC-START       PIC 9(18).
003200     05  GVT002A-DOC-LOC-END         PIC 9(18).
003300     05  GVT002A-DOC-QTDE-ENTR       PIC 9(05) COMP.
003400     05  GVT002A-DOC-ENTRADA
003500              OCCURS 1 TO 10000 TIMES
003600              DEPENDING ON GVT002A-DOC-QTDE-ENTR.
003700         10  GVT002A-ENT-SAMPLE-ID   PIC 9(18).
003800         10  GVT002A-ENT-LOCATION    PIC 9(18).
003900         10  GVT002A-ENT-LEN-IND     PIC X(01).
004000         10  GVT002A-ENT-LENGTH      PIC 9(09).
004100         10  GVT002A-ENT-REF         PIC X(20).
004200         10  GVT002A-ENT-ALT         PIC X(100).
004300         10  GVT002A-ENT-PAYLOAD     PIC X(200).
004350         10  GVT002A-ENT-END-LOC     PIC 9(18).
004400         10  FILLER                  PIC X(04).
