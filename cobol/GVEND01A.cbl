000100******************************************************************
000200* PROGRAMADOR: JOSE ROBERTO - COBOLDICAS
000300* DATA.......: 14/02/1987
000400* DESCRICAO..: CALCULO DO END-LOCATION DE UM REGISTRO VET
000500* NOME.......: GVEND01A
000600*----------------------------------------------------------------*
000700* REGISTRO DE BLOCO DE REFERENCIA (LEN-IND = 'S'):
000800*    END = LOCATION + LENGTH - 1
000900* REGISTRO DE VARIANTE (LEN-IND = 'N', USA REF/ALT):
001000*    SEPARA ALT EM ALELOS POR VIRGULA, ACHA O MAIOR E O MENOR
001100*    TAMANHO DE ALELO, E CALCULA
001200*       DELTA = MAIOR( ABS(TAM-REF - MAIOR-ALT),
001300*                      ABS(TAM-REF - MENOR-ALT) )
001400*       END   = LOCATION + DELTA
001500*----------------------------------------------------------------*
001600* 1987-02-14 JRS CH00417 VERSAO INICIAL - LOTE GVS-VETS
001700* 1987-03-09 JRS CH00438 CORRIGIDO CASO DE ALT COM 1 SO ALELO
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID. GVEND01A.
002100 AUTHOR. JOSE ROBERTO.
002200 INSTALLATION. COBOLDICAS.
002300 DATE-WRITTEN. 14/02/1987.
002400 DATE-COMPILED.
002500 SECURITY. NAO CLASSIFICADO.
002600*----------------------------------------------------------------*
002700*                       HISTORICO DE ALTERACOES
002800*----------------------------------------------------------------*
002900* DATA       PROG  CHAMADO   DESCRICAO
003000* ---------- ----- --------- --------------------------------
003100* 1987-02-14 JRS   CH00417   VERSAO INICIAL DO CALCULO
003200* 1987-02-20 JRS   CH00422   AJUSTE DE PIC DOS CAMPOS NUMERICOS
003300* 1987-03-09 JRS   CH00438   CORRIGE ALT DE UM UNICO ALELO
003400* 1991-04-01 MSF   CH00451   REVISAO DE PADRAO DE COMENTARIOS
003500* 1996-05-12 MSF   CH00459   REMOVIDO PERFORM INLINE (PADRAO CIA)
003600* 1998-12-29 MSF   CH00463   REVISAO GERAL DE CAMPOS E CONSTANTES
003700*                            (LEVANTAMENTO DO BUG DO ANO 2000)
003800* 2001-06-18 MSF   CH00467   LIMITE DA TABELA DE ALELOS PASSA DE
003900*                            20 PARA 50 OCORRENCIAS
004000* 2003-09-02 JRS   CH00475   AJUSTE DO CALCULO DE DELTA QUANDO A
004100*                            LISTA ALT TEM UM SO ALELO EM BRANCO
004200* 2005-01-11 MSF   CH00481   REVISAO GERAL PRE-AUDITORIA EXTERNA
004300*----------------------------------------------------------------*
004400 ENVIRONMENT DIVISION.
004800 DATA DIVISION.
004900 FILE SECTION.
005000 WORKING-STORAGE SECTION.
005100*----------------------------------------------------------------*
005200*    AREA DE SEPARACAO DE ALELOS DO CAMPO ALT
005300*----------------------------------------------------------------*
005400 77  WRK-ALT-QTDE                    PIC 9(03) COMP.
005500 77  WRK-ALT-IND                     PIC 9(03) COMP.
005600 77  WRK-ALT-POS                     PIC 9(03) COMP.
005700 77  WRK-ALT-RESTANTE                PIC X(100).
005800 77  WRK-TAM-REF                     PIC 9(03) COMP.
005900 77  WRK-TAM-ALELO                   PIC 9(03) COMP.
006000 77  WRK-MIN-ALT-LEN                 PIC 9(03) COMP.
006100 77  WRK-MAX-ALT-LEN                 PIC 9(03) COMP.
006200 77  WRK-DELTA                       PIC S9(09) COMP.
006300 01  WRK-ALT-TABELA.
006400     05  WRK-ALT-ALELO OCCURS 50 TIMES
006500                       PIC X(20).
006600 01  WRK-ALT-TABELA-X REDEFINES WRK-ALT-TABELA
006700                                     PIC X(1000).
006800 01  WRK-DELTA-1                     PIC S9(09) COMP.
006900 01  WRK-DELTA-1-U REDEFINES WRK-DELTA-1
007000                                     PIC 9(09) COMP.
007100 01  WRK-DELTA-2                     PIC S9(09) COMP.
007200 01  WRK-DELTA-2-U REDEFINES WRK-DELTA-2
007300                                     PIC 9(09) COMP.
007400 LINKAGE SECTION.
007500     COPY GVT003A.
007600*================================================================*
007700 PROCEDURE DIVISION USING GVT003A-PARMS.
007800*================================================================*
007900*> cobol-lint CL002 0000-processar
008000 0000-PROCESSAR SECTION.
008100*----------------------------------------------------------------*
008200     IF GVT003A-LEN-IND EQUAL 'S'
008300        PERFORM 0001-CALC-BLOCO-REF
008400     ELSE
008500        PERFORM 0002-CALC-VARIANTE
008600     END-IF
008700     PERFORM 9999-FINALIZAR
008800     .
008900*> cobol-lint CL002 0000-fim
009000 0000-FIM. EXIT.
009100*----------------------------------------------------------------*
009200*    CALCULO PARA REGISTRO DE BLOCO DE REFERENCIA
009300*----------------------------------------------------------------*
009400*> cobol-lint CL002 0001-calc-bloco-ref
009500 0001-CALC-BLOCO-REF SECTION.
009600*----------------------------------------------------------------*
009700     COMPUTE GVT003A-END-LOCATION =
009800             GVT003A-LOCATION + GVT003A-LENGTH - 1
009900     .
010000*> cobol-lint CL002 0001-fim
010100 0001-FIM. EXIT.
010200*----------------------------------------------------------------*
010300*    CALCULO PARA REGISTRO DE VARIANTE (REF/ALT)
010400*----------------------------------------------------------------*
010500*> cobol-lint CL002 0002-calc-variante
010600 0002-CALC-VARIANTE SECTION.
010700*----------------------------------------------------------------*
010800     PERFORM 0003-SEPARAR-ALELOS
010900
011000     MOVE GVT003A-REF                TO WRK-ALT-RESTANTE
011100     MOVE ZERO                       TO WRK-TAM-REF
011200     INSPECT WRK-ALT-RESTANTE TALLYING WRK-TAM-REF
011300             FOR CHARACTERS BEFORE INITIAL SPACE
011400     IF WRK-TAM-REF EQUAL ZERO
011500        MOVE 1                       TO WRK-TAM-REF
011600     END-IF
011700
011800     MOVE 999                        TO WRK-MIN-ALT-LEN
011900     MOVE ZERO                       TO WRK-MAX-ALT-LEN
012000
012100     PERFORM 0004-AVALIAR-ALELO
012200             VARYING WRK-ALT-IND FROM 1 BY 1
012300             UNTIL WRK-ALT-IND GREATER WRK-ALT-QTDE
012400
012500     COMPUTE WRK-DELTA-1 = WRK-TAM-REF - WRK-MAX-ALT-LEN
012600     IF WRK-DELTA-1 LESS ZERO
012700        MULTIPLY WRK-DELTA-1 BY -1 GIVING WRK-DELTA-1
012800     END-IF
012900
013000     COMPUTE WRK-DELTA-2 = WRK-TAM-REF - WRK-MIN-ALT-LEN
013100     IF WRK-DELTA-2 LESS ZERO
013200        MULTIPLY WRK-DELTA-2 BY -1 GIVING WRK-DELTA-2
013300     END-IF
013400
013500*    A PARTIR DAQUI OS DOIS DELTAS JA SAO NAO-NEGATIVOS; USA-SE A
013600*    VISAO SEM SINAL (REDEFINES) NA COMPARACAO E NO MOVE FINAL
013700     IF WRK-DELTA-1-U GREATER WRK-DELTA-2-U
013800        MOVE WRK-DELTA-1-U           TO WRK-DELTA
013900     ELSE
014000        MOVE WRK-DELTA-2-U           TO WRK-DELTA
014100     END-IF
014200
014300     COMPUTE GVT003A-END-LOCATION = GVT003A-LOCATION + WRK-DELTA
014400     .
014500*> cobol-lint CL002 0002-fim
014600 0002-FIM. EXIT.
014700*----------------------------------------------------------------*
014800*    SEPARAR A LISTA ALT EM ALELOS (DIVISOR: VIRGULA)
014900*----------------------------------------------------------------*
015000*> cobol-lint CL002 0003-separar-alelos
015100 0003-SEPARAR-ALELOS SECTION.
015200*----------------------------------------------------------------*
015300     MOVE ZERO                       TO WRK-ALT-QTDE
015400     MOVE 1                          TO WRK-ALT-POS
015500     MOVE SPACES                     TO WRK-ALT-TABELA-X
015600
015700     PERFORM 0005-UNSTRING-ALELO
015800             UNTIL WRK-ALT-POS GREATER LENGTH OF GVT003A-ALT
015900     .
016000*> cobol-lint CL002 0003-fim
016100 0003-FIM. EXIT.
016200*----------------------------------------------------------------*
016300*    UM ALELO POR PASSAGEM, AVANCANDO O PONTEIRO DO UNSTRING
016400*----------------------------------------------------------------*
016500*> cobol-lint CL002 0005-unstring-alelo
016600 0005-UNSTRING-ALELO SECTION.
016700*----------------------------------------------------------------*
016800     ADD 1                           TO WRK-ALT-QTDE
016900     UNSTRING GVT003A-ALT DELIMITED BY ','
017000         INTO WRK-ALT-ALELO(WRK-ALT-QTDE)
017100         WITH POINTER WRK-ALT-POS
017200     END-UNSTRING
017300     .
017400*> cobol-lint CL002 0005-fim
017500 0005-FIM. EXIT.
017600*----------------------------------------------------------------*
017700*    AVALIAR O TAMANHO DE UM ALELO CONTRA O MINIMO/MAXIMO CORRENTE
017800*----------------------------------------------------------------*
017900*> cobol-lint CL002 0004-avaliar-alelo
018000 0004-AVALIAR-ALELO SECTION.
018100*----------------------------------------------------------------*
018200     MOVE WRK-ALT-ALELO(WRK-ALT-IND) TO WRK-ALT-RESTANTE
018300     MOVE ZERO                       TO WRK-TAM-ALELO
018400     INSPECT WRK-ALT-RESTANTE TALLYING WRK-TAM-ALELO
018500             FOR CHARACTERS BEFORE INITIAL SPACE
018600     IF WRK-TAM-ALELO EQUAL ZERO
018700        MOVE 1                       TO WRK-TAM-ALELO
018800     END-IF
018900
019000     IF WRK-TAM-ALELO LESS WRK-MIN-ALT-LEN
019100        MOVE WRK-TAM-ALELO           TO WRK-MIN-ALT-LEN
019200     END-IF
019300     IF WRK-TAM-ALELO GREATER WRK-MAX-ALT-LEN
019400        MOVE WRK-TAM-ALELO           TO WRK-MAX-ALT-LEN
019500     END-IF
019600     .
019700*> cobol-lint CL002 0004-fim
019800 0004-FIM. EXIT.
019900*----------------------------------------------------------------*
020000*    FINALIZAR CALCULO E RETORNAR AO CHAMADOR
020100*----------------------------------------------------------------*
020200*> cobol-lint CL002 9999-finalizar
020300 9999-FINALIZAR SECTION.
020400*----------------------------------------------------------------*
020500     GOBACK
020600     .
020700*> cobol-lint CL002 9999-fim
020800 9999-FIM. EXIT.
