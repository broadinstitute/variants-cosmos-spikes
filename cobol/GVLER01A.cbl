000100******************************************************************
000200* PROGRAMADOR: JOSE ROBERTO - COBOLDICAS
000300* DATA.......: 15/02/1987
000400* DESCRICAO..: LEITOR DO ARQUIVO VET E MONTADOR DE DOCUMENTOS
000500* NOME.......: GVLER01A
000600*----------------------------------------------------------------*
000700* LE UM ARQUIVO DE REGISTROS VET (LAYOUT GVT001A) JA ORDENADO POR
000800* SAMPLE-ID/LOCATION E MONTA DOCUMENTOS (LAYOUT GVT002A) A PARTIR
000900* DAS ENTRADAS. UM DOCUMENTO FICA ABERTO ENQUANTO AS ENTRADAS QUE
001000* VAO CHEGANDO TEM O MESMO SAMPLE-ID E O DOCUMENTO NAO ATINGIU O
001100* LIMITE DE ENTRADAS (GVB-MAX-REGS-DOC). QUANDO MUDA O SAMPLE-ID
001200* OU O LIMITE E ATINGIDO, O DOCUMENTO CORRENTE E FECHADO (O MAIOR
001300* END-LOCATION DAS ENTRADAS VIRA O LOCATION-END) E GRAVADO PELO
001400* GVGRV01A, E UM NOVO DOCUMENTO E ABERTO.
001500*----------------------------------------------------------------*
001600* 1987-02-15 JRS CH00418 VERSAO INICIAL - LOTE GVS-VETS
001700* 1987-03-09 JRS CH00438 END-LOCATION VIA CHAMADA AO GVEND01A
001800* 1987-03-23 JRS CH00445 LIMITE DE ENTRADAS POR DOCUMENTO (ODO)
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID. GVLER01A.
002200 AUTHOR. JOSE ROBERTO.
002300 INSTALLATION. COBOLDICAS.
002400 DATE-WRITTEN. 15/02/1987.
002500 DATE-COMPILED.
002600 SECURITY. NAO CLASSIFICADO.
002700*----------------------------------------------------------------*
002800*                       HISTORICO DE ALTERACOES
002900*----------------------------------------------------------------*
003000* DATA       PROG  CHAMADO   DESCRICAO
003100* ---------- ----- --------- --------------------------------
003200* 1987-02-15 JRS   CH00418   VERSAO INICIAL DO LEITOR
003300* 1987-02-23 JRS   CH00424   INTEGRADO COM O GRAVADOR GVGRV01A
003400* 1987-03-09 JRS   CH00438   END-LOCATION PASSA A VIR DO GVEND01A
003500* 1987-03-23 JRS   CH00445   RESPEITA O LIMITE DE ENTRADAS/DOC
003600* 1991-04-01 MSF   CH00451   REVISAO DE PADRAO DE COMENTARIOS
003700* 1996-05-12 MSF   CH00459   REMOVIDO PERFORM INLINE (PADRAO CIA)
003800* 1998-12-29 MSF   CH00463   REVISAO GERAL DE CAMPOS E CONSTANTES
003900*                            (LEVANTAMENTO DO BUG DO ANO 2000)
004000* 2001-06-03 MSF   CH00466   CONTADOR DE PROGRESSO VIRA PARAMETRO
004100* 2005-01-11 MSF   CH00480   DESCARTE DEFENSIVO DE REGISTRO COM
004200*                            LEN-IND INVALIDO (MODO DIAG UPSI-0)
004300*----------------------------------------------------------------*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600*----------------------------------------------------------------*
004700*    UPSI-0 LIGADO NO JCL DA RODADA (MESMO PARM DO GVBAT01A) -
004800*    REGISTRO COM LEN-IND FORA DO DOMINIO E LISTADO NO DISPLAY
004900*    AO SER DESCARTADO, EM VEZ DE SIMPLESMENTE IGNORADO
005000 SPECIAL-NAMES.
005100     UPSI-0 ON STATUS IS WRK-MODO-DIAG-ON
005200            OFF STATUS IS WRK-MODO-DIAG-OFF.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT ARQUIVO-VET         ASSIGN TO WRK-NOME-ARQ-ENT
005600     ORGANIZATION IS LINE SEQUENTIAL.
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  ARQUIVO-VET.
006000     COPY GVT001A.
006100 WORKING-STORAGE SECTION.
006200 77  WRK-NOME-ARQ-ENT                 PIC X(80).
006300 77  WRK-FIM-ARQUIVO                  PIC X(01) VALUE 'N'.
006400     88  WRK-FIM-ARQUIVO-SIM               VALUE 'S'.
006500 77  WRK-DOC-ABERTO                   PIC X(01) VALUE 'N'.
006600     88  WRK-DOC-ABERTO-SIM                VALUE 'S'.
006700 77  WRK-SAMPLE-ID-ANT                PIC 9(18) VALUE ZERO.
006800 77  WRK-FUNCAO-GRV                   PIC X(01).
006900 77  WRK-PROGR-QUOCIENTE              PIC 9(09) COMP.
007000 77  WRK-PROGR-RESTO                  PIC 9(07) COMP.
007100 01  WRK-CONT-LIDOS                   PIC 9(09) COMP.
007200 01  WRK-CONT-LIDOS-R REDEFINES WRK-CONT-LIDOS
007300                                      PIC 9(09).
007400 01  WRK-CONT-DOCS                    PIC 9(09) COMP.
007500 01  WRK-CONT-DOCS-R REDEFINES WRK-CONT-DOCS
007600                                      PIC 9(09).
007700 01  WRK-AREA-TROCA-REGISTRO.
007800     05  WRK-TROCA-SAMPLE-ID          PIC 9(18).
007900     05  WRK-TROCA-LOCATION           PIC 9(18).
008000     05  WRK-TROCA-LEN-IND            PIC X(01).
008100     05  WRK-TROCA-LENGTH             PIC 9(09).
008200     05  WRK-TROCA-REF                PIC X(20).
008300     05  WRK-TROCA-ALT                PIC X(100).
008400     05  WRK-TROCA-PAYLOAD            PIC X(200).
008500 01  WRK-AREA-TROCA-R REDEFINES WRK-AREA-TROCA-REGISTRO
008600                                      PIC X(366).
008700 LINKAGE SECTION.
008800 01  LNK-NOME-ARQ-ENT                 PIC X(80).
008900 01  LNK-NOME-ARQ-SAI                 PIC X(80).
009000 01  LNK-MAX-REGS-DOC                  PIC 9(05) COMP.
009100 01  LNK-NUM-PROGRESSO                 PIC 9(07) COMP.
009200 01  LNK-CONTADOR-DOC-ID               PIC 9(09) COMP.
009300     COPY GVT003A.
009400     COPY GVT002A.
009500*================================================================*
009600 PROCEDURE DIVISION USING LNK-NOME-ARQ-ENT
009700                          LNK-NOME-ARQ-SAI
009800                          LNK-MAX-REGS-DOC
009900                          LNK-NUM-PROGRESSO
010000                          LNK-CONTADOR-DOC-ID.
010100*================================================================*
010200*> cobol-lint CL002 0000-processar
010300 0000-PROCESSAR SECTION.
010400*----------------------------------------------------------------*
010500     PERFORM 0001-INICIALIZAR
010600     PERFORM 0002-LER-VETREG
010700     PERFORM 0010-LACO-PRINCIPAL
010800             UNTIL WRK-FIM-ARQUIVO-SIM
010900     PERFORM 0008-FIM-ARQUIVO
011000     PERFORM 9999-FINALIZAR
011100     .
011200*> cobol-lint CL002 0000-fim
011300 0000-FIM. EXIT.
011400*----------------------------------------------------------------*
011500*    UMA PASSAGEM DO LACO PRINCIPAL DE LEITURA
011600*----------------------------------------------------------------*
011700*> cobol-lint CL002 0010-laco-principal
011800 0010-LACO-PRINCIPAL SECTION.
011900*----------------------------------------------------------------*
012000*    CH00480 (2005-01-11 MSF): O CALCULO DO END-LOCATION E A
012100*    AVALIACAO DA QUEBRA DE CONTROLE SAO EXECUTADOS COMO UM SO
012200*    BLOCO, NA ORDEM EM QUE APARECEM NA PROCEDURE DIVISION
012300*----------------------------------------------------------------*
012400     PERFORM 0002A-CALCULAR-END-LOC THRU 0003-FIM
012500     PERFORM 0006-REPORTAR-PROGRESSO
012600     PERFORM 0002-LER-VETREG
012700     .
012800*> cobol-lint CL002 0010-fim
012900 0010-FIM. EXIT.
013000*----------------------------------------------------------------*
013100*    ABRIR O ARQUIVO DE ENTRADA, O ARQUIVO DE SAIDA E OS
013200*    CONTADORES DA RODADA DESTE ARQUIVO
013300*----------------------------------------------------------------*
013400*> cobol-lint CL002 0001-inicializar
013500 0001-INICIALIZAR SECTION.
013600*----------------------------------------------------------------*
013700     MOVE LNK-NOME-ARQ-ENT          TO WRK-NOME-ARQ-ENT
013800     MOVE 'N'                       TO WRK-FIM-ARQUIVO
013900     MOVE 'N'                       TO WRK-DOC-ABERTO
014000     MOVE ZERO                      TO WRK-SAMPLE-ID-ANT
014100     MOVE ZERO                      TO WRK-CONT-LIDOS
014200     MOVE ZERO                      TO WRK-CONT-DOCS
014300     MOVE ZERO                      TO GVT002A-DOC-QTDE-ENTR
014400     MOVE SPACES                    TO WRK-AREA-TROCA-R
014500
014600     MOVE 'A'                       TO WRK-FUNCAO-GRV
014700     CALL 'GVGRV01A' USING LNK-NOME-ARQ-SAI
014800                           WRK-FUNCAO-GRV
014900                           GVT002A-REGISTRO
015000     END-CALL
015100
015200     OPEN INPUT ARQUIVO-VET
015300     .
015400*> cobol-lint CL002 0001-fim
015500 0001-FIM. EXIT.
015600*----------------------------------------------------------------*
015700*    LER O PROXIMO REGISTRO VET, GUARDANDO UMA COPIA PARA NAO
015800*    PERDER OS DADOS QUANDO O BUFFER DO DOCUMENTO FOR MONTADO
015900*----------------------------------------------------------------*
016000*> cobol-lint CL002 0002-ler-vetreg
016100 0002-LER-VETREG SECTION.
016200*----------------------------------------------------------------*
016300     READ ARQUIVO-VET
016400         AT END
016500             MOVE 'S'                TO WRK-FIM-ARQUIVO
016600         NOT AT END
016700             ADD 1                   TO WRK-CONT-LIDOS
016800             MOVE GVT001A-SAMPLE-ID   TO WRK-TROCA-SAMPLE-ID
016900             MOVE GVT001A-LOCATION    TO WRK-TROCA-LOCATION
017000             MOVE GVT001A-LEN-IND     TO WRK-TROCA-LEN-IND
017100             MOVE GVT001A-LENGTH      TO WRK-TROCA-LENGTH
017200             MOVE GVT001A-REF         TO WRK-TROCA-REF
017300             MOVE GVT001A-ALT         TO WRK-TROCA-ALT
017400             MOVE GVT001A-PAYLOAD     TO WRK-TROCA-PAYLOAD
017500     END-READ
017600     .
017700*> cobol-lint CL002 0002-fim
017800 0002-FIM. EXIT.
017900*----------------------------------------------------------------*
018000*    CALCULAR O END-LOCATION DO REGISTRO RECEM-LIDO, VIA GVEND01A
018100*----------------------------------------------------------------*
018200*> cobol-lint CL002 0002a-calcular-end-loc
018300 0002A-CALCULAR-END-LOC SECTION.
018400*----------------------------------------------------------------*
018500     IF NOT WRK-FIM-ARQUIVO-SIM
018600        MOVE WRK-TROCA-LOCATION      TO GVT003A-LOCATION
018700        MOVE WRK-TROCA-LEN-IND       TO GVT003A-LEN-IND
018800        MOVE WRK-TROCA-LENGTH        TO GVT003A-LENGTH
018900        MOVE WRK-TROCA-REF           TO GVT003A-REF
019000        MOVE WRK-TROCA-ALT           TO GVT003A-ALT
019100        CALL 'GVEND01A' USING GVT003A-PARMS
019200        END-CALL
019300     END-IF
019400     .
019500*> cobol-lint CL002 0002a-fim
019600 0002A-FIM. EXIT.
019700*----------------------------------------------------------------*
019800*    TESTAR A QUEBRA DE CONTROLE (SAMPLE-ID / LIMITE DE ENTRADAS)
019900*    E DECIDIR SE CONTINUA O DOCUMENTO CORRENTE OU ABRE OUTRO
020000*----------------------------------------------------------------*
020100*> cobol-lint CL002 0003-avaliar-quebra
020200 0003-AVALIAR-QUEBRA SECTION.
020300*----------------------------------------------------------------*
020400     IF WRK-TROCA-LEN-IND NOT EQUAL 'S' AND NOT EQUAL 'N'
020500        IF WRK-MODO-DIAG-ON
020600           DISPLAY 'GVLER01A - REGISTRO LEN-IND INVALIDO, '
020700                   'DESCARTADO. SAMPLE-ID: '
020800                   WRK-TROCA-SAMPLE-ID
020900        END-IF
021000        GO TO 0003-FIM
021100     END-IF
021200     IF WRK-DOC-ABERTO-SIM
021300        IF WRK-TROCA-SAMPLE-ID NOT EQUAL WRK-SAMPLE-ID-ANT
021400           OR GVT002A-DOC-QTDE-ENTR GREATER OR EQUAL
021500              LNK-MAX-REGS-DOC
021600           PERFORM 0004-FECHAR-DOCUMENTO
021700        END-IF
021800     END-IF
021900
022000     IF NOT WRK-DOC-ABERTO-SIM
022100        PERFORM 0005-ABRIR-DOCUMENTO
022200     END-IF
022300
022400     PERFORM 0007-ACUMULAR-ENTRADA
022500     MOVE WRK-TROCA-SAMPLE-ID        TO WRK-SAMPLE-ID-ANT
022600     .
022700*> cobol-lint CL002 0003-fim
022800 0003-FIM. EXIT.
022900*----------------------------------------------------------------*
023000*    ABRIR UM NOVO DOCUMENTO: PROXIMO ID DA RODADA, LOCATION-START
023100*    FIXADO NA ENTRADA QUE ESTA CHEGANDO
023200*----------------------------------------------------------------*
023300*> cobol-lint CL002 0005-abrir-documento
023400 0005-ABRIR-DOCUMENTO SECTION.
023500*----------------------------------------------------------------*
023600     ADD 1                           TO LNK-CONTADOR-DOC-ID
023700     ADD 1                           TO WRK-CONT-DOCS
023800     MOVE LNK-CONTADOR-DOC-ID        TO GVT002A-DOC-ID
023900     MOVE WRK-TROCA-SAMPLE-ID        TO GVT002A-DOC-SAMPLE-ID
024000     MOVE WRK-TROCA-LOCATION         TO GVT002A-DOC-LOC-START
024100     MOVE GVT003A-END-LOCATION       TO GVT002A-DOC-LOC-END
024200     MOVE ZERO                       TO GVT002A-DOC-QTDE-ENTR
024300     MOVE 'S'                        TO WRK-DOC-ABERTO
024400     .
024500*> cobol-lint CL002 0005-fim
024600 0005-FIM. EXIT.
024700*----------------------------------------------------------------*
024800*    ACUMULAR A ENTRADA RECEM-LIDA NO DOCUMENTO CORRENTE E
024900*    ATUALIZAR O MAIOR END-LOCATION VISTO ATE AGORA
025000*----------------------------------------------------------------*
025100*> cobol-lint CL002 0007-acumular-entrada
025200 0007-ACUMULAR-ENTRADA SECTION.
025300*----------------------------------------------------------------*
025400     ADD 1                         TO GVT002A-DOC-QTDE-ENTR
025500     MOVE WRK-TROCA-SAMPLE-ID      TO
025600         GVT002A-ENT-SAMPLE-ID(GVT002A-DOC-QTDE-ENTR)
025700     MOVE WRK-TROCA-LOCATION       TO
025800         GVT002A-ENT-LOCATION(GVT002A-DOC-QTDE-ENTR)
025900     MOVE WRK-TROCA-LEN-IND        TO
026000         GVT002A-ENT-LEN-IND(GVT002A-DOC-QTDE-ENTR)
026100     MOVE WRK-TROCA-LENGTH         TO
026200         GVT002A-ENT-LENGTH(GVT002A-DOC-QTDE-ENTR)
026300     MOVE WRK-TROCA-REF            TO
026400         GVT002A-ENT-REF(GVT002A-DOC-QTDE-ENTR)
026500     MOVE WRK-TROCA-ALT            TO
026600         GVT002A-ENT-ALT(GVT002A-DOC-QTDE-ENTR)
026700     MOVE WRK-TROCA-PAYLOAD        TO
026800         GVT002A-ENT-PAYLOAD(GVT002A-DOC-QTDE-ENTR)
026900     MOVE GVT003A-END-LOCATION     TO
027000         GVT002A-ENT-END-LOC(GVT002A-DOC-QTDE-ENTR)
027100
027200     IF GVT003A-END-LOCATION GREATER GVT002A-DOC-LOC-END
027300        MOVE GVT003A-END-LOCATION  TO GVT002A-DOC-LOC-END
027400     END-IF
027500     .
027600*> cobol-lint CL002 0007-fim
027700 0007-FIM. EXIT.
027800*----------------------------------------------------------------*
027900*    FECHAR O DOCUMENTO CORRENTE (LOCATION-END JA ESTA FINAL) E
028000*    MANDAR O GVGRV01A GRAVAR AS ENTRADAS ACUMULADAS
028100*----------------------------------------------------------------*
028200*> cobol-lint CL002 0004-fechar-documento
028300 0004-FECHAR-DOCUMENTO SECTION.
028400*----------------------------------------------------------------*
028500     MOVE 'G'                       TO WRK-FUNCAO-GRV
028600     CALL 'GVGRV01A' USING LNK-NOME-ARQ-SAI
028700                           WRK-FUNCAO-GRV
028800                           GVT002A-REGISTRO
028900     END-CALL
029000     MOVE 'N'                       TO WRK-DOC-ABERTO
029100     .
029200*> cobol-lint CL002 0004-fim
029300 0004-FIM. EXIT.
029400*----------------------------------------------------------------*
029500*    MOSTRAR O PROGRESSO DE LEITURA A CADA LNK-NUM-PROGRESSO
029600*    REGISTROS LIDOS
029700*----------------------------------------------------------------*
029800*> cobol-lint CL002 0006-reportar-progresso
029900 0006-REPORTAR-PROGRESSO SECTION.
030000*----------------------------------------------------------------*
030100     IF LNK-NUM-PROGRESSO GREATER ZERO
030200        DIVIDE WRK-CONT-LIDOS BY LNK-NUM-PROGRESSO
030300             GIVING WRK-PROGR-QUOCIENTE
030400             REMAINDER WRK-PROGR-RESTO
030500        IF WRK-PROGR-RESTO EQUAL ZERO
030600           DISPLAY 'GVLER01A - REGISTROS PROCESSADOS: '
030700                   WRK-CONT-LIDOS-R
030800        END-IF
030900     END-IF
031000     .
031100*> cobol-lint CL002 0006-fim
031200 0006-FIM. EXIT.
031300*----------------------------------------------------------------*
031400*    TRATAR O FIM DO ARQUIVO: FECHAR DOCUMENTO PENDENTE, FECHAR
031500*    OS ARQUIVOS DE ENTRADA E DE SAIDA
031600*----------------------------------------------------------------*
031700*> cobol-lint CL002 0008-fim-arquivo
031800 0008-FIM-ARQUIVO SECTION.
031900*----------------------------------------------------------------*
032000     IF WRK-DOC-ABERTO-SIM
032100        PERFORM 0004-FECHAR-DOCUMENTO
032200     END-IF
032300
032400     MOVE 'F'                       TO WRK-FUNCAO-GRV
032500     CALL 'GVGRV01A' USING LNK-NOME-ARQ-SAI
032600                           WRK-FUNCAO-GRV
032700                           GVT002A-REGISTRO
032800     END-CALL
032900
033000     CLOSE ARQUIVO-VET
033100
033200     DISPLAY 'GVLER01A - REGISTROS LIDOS..: ' WRK-CONT-LIDOS-R
033300     DISPLAY 'GVLER01A - DOCUMENTOS GERADOS: ' WRK-CONT-DOCS-R
033400     .
033500*> cobol-lint CL002 0008-fim
033600 0008-FIM. EXIT.
033700*----------------------------------------------------------------*
033800*    RETORNAR AO CHAMADOR (GVBAT01A)
033900*----------------------------------------------------------------*
034000*> cobol-lint CL002 9999-finalizar
034100 9999-FINALIZAR SECTION.
034200*----------------------------------------------------------------*
034300     GOBACK
034400     .
034500*> cobol-lint CL002 9999-fim
034600 9999-FIM. EXIT.
