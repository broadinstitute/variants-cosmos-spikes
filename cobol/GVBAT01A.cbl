000100******************************************************************
000200* PROGRAMADOR: JOSE ROBERTO - COBOLDICAS
000300* DATA.......: 13/02/1987
000400* OBJETIVO...: PROGRAMA PRINCIPAL DO LOTE DE INGESTAO DE EXTRATOS
000500*              GENOMICOS (GVS) - MONTAGEM DE DOCUMENTOS
000600* OBS........: SUBSTITUI A ROTINA ANTIGA DE CADASTRO MANUAL DE
000700*              USUARIO; AGORA O LOTE PROCESSA OS ARQUIVOS DE
000800*              EXTRATO LISTADOS NO CONTROLE GVARQLST
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID. GVBAT01A.
001200 AUTHOR. JOSE ROBERTO.
001300 INSTALLATION. COBOLDICAS.
001400 DATE-WRITTEN. 13/02/1987.
001500 DATE-COMPILED.
001600 SECURITY. NAO CLASSIFICADO.
001700*----------------------------------------------------------------*
001800*                       HISTORICO DE ALTERACOES
001900*----------------------------------------------------------------*
002000* DATA       PROG  CHAMADO   DESCRICAO
002100* ---------- ----- --------- --------------------------------
002200* 1987-02-13 JRS   CH00416   VERSAO INICIAL DO LOTE GVS-VETS
002300* 1987-02-15 JRS   CH00418   INTEGRADO COM O LEITOR GVLER01A
002400* 1987-03-02 JRS   CH00431   SELECAO DE ARQUIVOS PELO SUFIXO AVRO
002500* 1987-03-23 JRS   CH00445   PARAMETROS DE LIMITE E PROGRESSO
002600* 1991-04-01 MSF   CH00451   REVISAO DE PADRAO DE COMENTARIOS
002700* 1996-05-12 MSF   CH00459   REMOVIDO PERFORM INLINE (PADRAO CIA)
002800* 1998-12-29 MSF   CH00463   REVISAO GERAL DE CAMPOS E CONSTANTES
002900*                            (LEVANTAMENTO DO BUG DO ANO 2000)
003000* 2001-06-03 MSF   CH00466   CONTADOR DE PROGRESSO VIRA PARAMETRO
003100* 2003-07-20 JRS   CH00472   NOME DO ARQUIVO DE SAIDA POR LOTE
003150* 2005-01-11 MSF   CH00480   MODO DE DIAGNOSTICO VIA UPSI-0 (PARM
003160*                            DO JCL) NO FILTRO DE SUFIXO .avro
003200*----------------------------------------------------------------*
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500*----------------------------------------------------------------*
003600*    UPSI-0 LIGADO NO JCL DA RODADA (PARM) ATIVA O MODO DE
003700*    DIAGNOSTICO - ARQUIVOS IGNORADOS PELO FILTRO DE SUFIXO
003800*    PASSAM A SER LISTADOS NO DISPLAY DA RODADA
003900*----------------------------------------------------------------*
004000 SPECIAL-NAMES.
004100     UPSI-0 ON STATUS IS WRK-MODO-DIAG-ON
004200            OFF STATUS IS WRK-MODO-DIAG-OFF.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT ARQUIVO-LISTA       ASSIGN TO "GVARQLST.dat"
004600     ORGANIZATION IS LINE SEQUENTIAL.
004700 DATA DIVISION.
004800 FILE SECTION.
004900 FD  ARQUIVO-LISTA.
005000 01  FD-REG-LISTA                     PIC X(80).
005100 WORKING-STORAGE SECTION.
005200 77  WRK-TAM-NOME                     PIC 9(03) COMP.
005300 77  WRK-TAM-BASE                     PIC 9(03) COMP.
005400 77  WRK-SUFIXO                       PIC X(05).
005500 77  WRK-SUFIXO-OK                    PIC X(01).
005600     88  WRK-SUFIXO-OK-SIM                 VALUE 'S'.
005700*----------------------------------------------------------------*
005800*    PARAMETROS DA RODADA - EQUIVALENTE AO GVPARM DO AMBIENTE DE
005900*    PRODUCAO; OS VALORES-PADRAO ABAIXO SAO OS MESMOS DO MANUAL
006000*    DE OPERACAO DO LOTE GVS-VETS
006100*----------------------------------------------------------------*
006200 01  GVB-MAX-REGS-DOC                 PIC 9(05) COMP VALUE 10000.
006300 01  GVB-NUM-PROGRESSO                PIC 9(07) COMP
006400                                      VALUE 1000000.
006500 01  GVB-CONTADOR-DOC-ID              PIC 9(09) COMP VALUE ZERO.
006600 01  GVB-CONTADOR-DOC-ID-R REDEFINES GVB-CONTADOR-DOC-ID
006700                                      PIC 9(09).
006800*----------------------------------------------------------------*
006900*    CONTROLE DO LACO DE SELECAO DE ARQUIVOS
007000*----------------------------------------------------------------*
007100 01  WRK-FIM-LISTA                    PIC X(01) VALUE 'N'.
007200     88  WRK-FIM-LISTA-SIM                VALUE 'S'.
007300 01  WRK-CONT-ARQUIVOS                PIC 9(05) COMP VALUE ZERO.
007400 01  WRK-CONT-ARQUIVOS-R REDEFINES WRK-CONT-ARQUIVOS
007500                                      PIC 9(05).
007600 01  WRK-NOME-ARQ-ENT                 PIC X(80).
007700 01  WRK-NOME-ARQ-SAI                 PIC X(80).
007800 01  WRK-AREA-NOME-ENT.
007900     05  WRK-NOME-ENT-BASE            PIC X(75).
008000     05  WRK-NOME-ENT-SUFIXO          PIC X(05).
008100 01  WRK-AREA-NOME-ENT-R REDEFINES WRK-AREA-NOME-ENT
008200                                      PIC X(80).
008300*================================================================*
008400 PROCEDURE DIVISION.
008500*================================================================*
008600*> cobol-lint CL002 0000-processar
008700 0000-PROCESSAR SECTION.
008800*----------------------------------------------------------------*
008900     PERFORM 0001-INICIALIZAR
009000     PERFORM 1200-SELECIONAR-ARQUIVOS
009100     PERFORM 9999-FINALIZAR
009200     .
009300*> cobol-lint CL002 0000-fim
009400 0000-FIM. EXIT.
009500*----------------------------------------------------------------*
009600*    ABRIR O ARQUIVO DE CONTROLE COM A LISTA DE ARQUIVOS DE
009700*    EXTRATO A PROCESSAR NESTA RODADA
009800*----------------------------------------------------------------*
009900*> cobol-lint CL002 0001-inicializar
010000 0001-INICIALIZAR SECTION.
010100*----------------------------------------------------------------*
010200     OPEN INPUT ARQUIVO-LISTA
010300     .
010400*> cobol-lint CL002 0001-fim
010500 0001-FIM. EXIT.
010600*----------------------------------------------------------------*
010700*    PERCORRER O ARQUIVO DE CONTROLE, SELECIONANDO SO OS NOMES
010800*    COM SUFIXO .AVRO - OS DEMAIS (EX.: ARQUIVOS DE APOIO OU DE
010900*    LOTES JA PROCESSADOS) SAO IGNORADOS
011000*----------------------------------------------------------------*
011100*> cobol-lint CL002 1200-selecionar-arquivos
011200 1200-SELECIONAR-ARQUIVOS SECTION.
011300*----------------------------------------------------------------*
011400     PERFORM 1201-LER-LISTA
011500     PERFORM 1210-LACO-LISTA
011600             UNTIL WRK-FIM-LISTA-SIM
011700     CLOSE ARQUIVO-LISTA
011800     .
011900*> cobol-lint CL002 1200-fim
012000 1200-FIM. EXIT.
012100*----------------------------------------------------------------*
012200*    UMA PASSAGEM DO LACO DE SELECAO DE ARQUIVOS
012300*----------------------------------------------------------------*
012400*> cobol-lint CL002 1210-laco-lista
012500 1210-LACO-LISTA SECTION.
012600*----------------------------------------------------------------*
012700*    CH00480 (2005-01-11 MSF): ARQUIVO SEM O SUFIXO .avro PULA
012800*    DIRETO PARA A PROXIMA LEITURA - NAO ENTRA NO 2000-PROCESSAR
012900*----------------------------------------------------------------*
013000     PERFORM 1202-TESTAR-SUFIXO
013100     IF NOT WRK-SUFIXO-OK-SIM
013200        IF WRK-MODO-DIAG-ON
013300           DISPLAY 'GVBAT01A - ARQUIVO IGNORADO (SUFIXO): '
013400                   WRK-NOME-ARQ-ENT
013500        END-IF
013600        GO TO 1210-PROX-LEITURA
013700     END-IF
013800     PERFORM 2000-PROCESSAR-ARQUIVO
013900 1210-PROX-LEITURA.
014000     PERFORM 1201-LER-LISTA
014100     .
014200*> cobol-lint CL002 1210-fim
014300 1210-FIM. EXIT.
014400*----------------------------------------------------------------*
014500*    LER UM NOME DE ARQUIVO DO CONTROLE
014600*----------------------------------------------------------------*
014700*> cobol-lint CL002 1201-ler-lista
014800 1201-LER-LISTA SECTION.
014900*----------------------------------------------------------------*
015000     READ ARQUIVO-LISTA INTO WRK-NOME-ARQ-ENT
015100         AT END
015200             MOVE 'S'             TO WRK-FIM-LISTA
015300     END-READ
015400     .
015500*> cobol-lint CL002 1201-fim
015600 1201-FIM. EXIT.
015700*----------------------------------------------------------------*
015800*    TESTAR SE O NOME LIDO TERMINA EM .avro (CASE GRAVADO PELO
015900*    PROPRIO CONTROLE, SEMPRE COM EXTENSAO EM MINUSCULAS)
016000*----------------------------------------------------------------*
016100*> cobol-lint CL002 1202-testar-sufixo
016200 1202-TESTAR-SUFIXO SECTION.
016300*----------------------------------------------------------------*
016400     MOVE 'N'                     TO WRK-SUFIXO-OK
016500     MOVE ZERO                    TO WRK-TAM-NOME
016600     INSPECT WRK-NOME-ARQ-ENT TALLYING WRK-TAM-NOME
016700             FOR CHARACTERS BEFORE INITIAL SPACE
016800     IF WRK-TAM-NOME GREATER 5
016900        COMPUTE WRK-TAM-BASE = WRK-TAM-NOME - 5
017000        MOVE WRK-NOME-ARQ-ENT TO WRK-AREA-NOME-ENT-R
017100        MOVE WRK-NOME-ENT-SUFIXO TO WRK-SUFIXO
017200        IF WRK-SUFIXO EQUAL '.avro'
017300           MOVE 'S'               TO WRK-SUFIXO-OK
017400        END-IF
017500     END-IF
017600     .
017700*> cobol-lint CL002 1202-fim
017800 1202-FIM. EXIT.
017900*----------------------------------------------------------------*
018000*    MONTAR O NOME DO ARQUIVO DE SAIDA E CHAMAR O LEITOR PARA
018100*    PROCESSAR O ARQUIVO DE EXTRATO SELECIONADO
018200*----------------------------------------------------------------*
018300*> cobol-lint CL002 2000-processar-arquivo
018400 2000-PROCESSAR-ARQUIVO SECTION.
018500*----------------------------------------------------------------*
018600     ADD 1                        TO WRK-CONT-ARQUIVOS
018700     MOVE SPACES                  TO WRK-NOME-ARQ-SAI
018800     MOVE WRK-NOME-ARQ-ENT        TO WRK-AREA-NOME-ENT-R
018900     STRING WRK-NOME-ENT-BASE(1:WRK-TAM-BASE) DELIMITED BY SIZE
019000            '.out'                DELIMITED BY SIZE
019100         INTO WRK-NOME-ARQ-SAI
019200     END-STRING
019300
019400     DISPLAY 'GVBAT01A - PROCESSANDO ARQUIVO: ' WRK-NOME-ARQ-ENT
019500     DISPLAY 'GVBAT01A - ARQUIVO DE SAIDA...: ' WRK-NOME-ARQ-SAI
019600
019700     CALL 'GVLER01A' USING WRK-NOME-ARQ-ENT
019800                           WRK-NOME-ARQ-SAI
019900                           GVB-MAX-REGS-DOC
020000                           GVB-NUM-PROGRESSO
020100                           GVB-CONTADOR-DOC-ID
020200     END-CALL
020300     .
020400*> cobol-lint CL002 2000-fim
020500 2000-FIM. EXIT.
020600*----------------------------------------------------------------*
020700*    ENCERRAR A RODADA E MOSTRAR OS TOTAIS
020800*----------------------------------------------------------------*
020900*> cobol-lint CL002 9999-finalizar
021000 9999-FINALIZAR SECTION.
021100*----------------------------------------------------------------*
021200     DISPLAY 'GVBAT01A - ARQUIVOS PROCESSADOS..: '
021300             WRK-CONT-ARQUIVOS-R
021400     DISPLAY 'GVBAT01A - DOCUMENTOS GERADOS NO TOTAL: '
021500             GVB-CONTADOR-DOC-ID-R
021600     STOP RUN
021700     .
021800*> cobol-lint CL002 9999-fim
021900 9999-FIM. EXIT.
