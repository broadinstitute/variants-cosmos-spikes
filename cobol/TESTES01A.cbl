000100******************************************************************
000200* PROGRAMADOR: JOSE ROBERTO - COBOLDICAS
000300* DATA.......: 17/02/1987
000400* OBJETIVO...: BATERIA DE TESTES DO CALCULO DE END-LOCATION E DA
000500*              REGRA DE AGRUPAMENTO DO LOTE GVS-VETS
000600* OBS........: PROGRAMA DE BANCADA - NAO ENTRA NA RODADA DE
000700*              PRODUCAO. RODAR A MAO APOS QUALQUER ALTERACAO EM
000800*              GVEND01A OU NA REGRA DE QUEBRA DO GVLER01A
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID. TESTES01A.
001200 AUTHOR. JOSE ROBERTO.
001300 INSTALLATION. COBOLDICAS.
001400 DATE-WRITTEN. 17/02/1987.
001500 DATE-COMPILED.
001600 SECURITY. NAO CLASSIFICADO.
001700*----------------------------------------------------------------*
001800*                       HISTORICO DE ALTERACOES
001900*----------------------------------------------------------------*
002000* DATA       PROG  CHAMADO   DESCRICAO
002100* ---------- ----- --------- --------------------------------
002200* 1987-02-17 JRS   CH00420   VERSAO INICIAL - CASOS DO BLOCO REF
002300*                            E DA VARIANTE SIMPLES
002400* 1987-03-09 JRS   CH00438   CASOS DE DELECAO E ALT COM 1 ALELO
002500* 1987-03-23 JRS   CH00445   CASOS DA REGRA DE AGRUPAMENTO
002600* 1991-04-01 MSF   CH00451   REVISAO DE PADRAO DE COMENTARIOS
002700* 1998-12-29 MSF   CH00463   REVISAO GERAL DE CAMPOS E CONSTANTES
002800*                            (LEVANTAMENTO DO BUG DO ANO 2000)
002900* 2001-06-18 MSF   CH00469   NOVO CASO PARA LIMITE DE ENTRADAS
003000*                            IGUAL (NAO SO MAIOR) AO PARAMETRO
003100* 2003-09-02 JRS   CH00477   AJUSTE DOS CASOS APOS REVISAO DO
003200*                            CALCULO DE DELTA (VER GVEND01A)
003300* 2005-01-11 MSF   CH00481   REVISAO GERAL PRE-AUDITORIA EXTERNA
003400*----------------------------------------------------------------*
003500 ENVIRONMENT DIVISION.
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100 77  WRK-NOME-TESTE                   PIC X(40).
004200 77  WRK-SIM-SAMPLE-ID-ANT            PIC 9(18).
004300 77  WRK-SIM-SAMPLE-ID-NOVO           PIC 9(18).
004400 77  WRK-SIM-QTDE-ENTR                PIC 9(05) COMP.
004500 77  WRK-SIM-FECHA-DOC                PIC X(01).
004600     88  WRK-SIM-FECHA-DOC-SIM            VALUE 'S'.
004700 77  GVB-MAX-REGS-DOC-TST              PIC 9(05) COMP.
004800 01  WRK-CONT-TESTES                  PIC 9(03) COMP VALUE ZERO.
004900 01  WRK-CONT-TESTES-R REDEFINES WRK-CONT-TESTES
005000                                      PIC 9(03).
005100 01  WRK-CONT-FALHAS                  PIC 9(03) COMP VALUE ZERO.
005200 01  WRK-CONT-FALHAS-R REDEFINES WRK-CONT-FALHAS
005300                                      PIC 9(03).
005400*----------------------------------------------------------------*
005500*    AREA USADA PARA SIMULAR A REGRA DE AGRUPAMENTO DO GVLER01A
005600*    (SAMPLE-ID DIFERENTE OU LIMITE DE ENTRADAS ATINGIDO)
005700*----------------------------------------------------------------*
005800 01  WRK-SIM-MAX-REGS-DOC             PIC 9(05) COMP.
005900 01  WRK-SIM-MAX-REGS-DOC-R REDEFINES WRK-SIM-MAX-REGS-DOC
006000                                      PIC 9(05).
006100     COPY GVT003A.
006200 LINKAGE SECTION.
006300*================================================================*
006400 PROCEDURE DIVISION.
006500*================================================================*
006600*> cobol-lint CL002 0000-processar
006700 0000-PROCESSAR SECTION.
006800*----------------------------------------------------------------*
006900     PERFORM 0100-TESTE-BLOCO-REF
007000     PERFORM 0200-TESTE-VARIANTE-SNP
007100     PERFORM 0300-TESTE-VARIANTE-DELECAO
007200     PERFORM 0400-TESTE-VARIANTE-UM-ALELO
007300     PERFORM 0500-TESTE-QUEBRA-SAMPLE-ID
007400     PERFORM 0600-TESTE-QUEBRA-LIMITE
007500     PERFORM 0700-TESTE-SEM-QUEBRA
007600     PERFORM 9999-FINALIZAR
007700     .
007800*> cobol-lint CL002 0000-fim
007900 0000-FIM. EXIT.
008000*----------------------------------------------------------------*
008100*    CASO 1 - REGISTRO DE BLOCO DE REFERENCIA (LEN-IND = 'S')
008200*    END-LOCATION = LOCATION + LENGTH - 1
008300*----------------------------------------------------------------*
008400*> cobol-lint CL002 0100-teste-bloco-ref
008500 0100-TESTE-BLOCO-REF SECTION.
008600*----------------------------------------------------------------*
008700     MOVE 'BLOCO DE REFERENCIA (S)'     TO WRK-NOME-TESTE
008800     MOVE 1000                          TO GVT003A-LOCATION
008900     MOVE 'S'                           TO GVT003A-LEN-IND
009000     MOVE 50                            TO GVT003A-LENGTH
009100     MOVE SPACES                        TO GVT003A-REF
009200     MOVE SPACES                        TO GVT003A-ALT
009300     CALL 'GVEND01A' USING GVT003A-PARMS
009400     END-CALL
009500     PERFORM 0901-CONFERIR-END-LOC
009600     .
009700*> cobol-lint CL002 0100-fim
009800 0100-FIM. EXIT.
009900*----------------------------------------------------------------*
010000*    CASO 2 - VARIANTE SNP SIMPLES (REF E ALT COM 1 ALELO CADA)
010100*----------------------------------------------------------------*
010200*> cobol-lint CL002 0200-teste-variante-snp
010300 0200-TESTE-VARIANTE-SNP SECTION.
010400*----------------------------------------------------------------*
010500     MOVE 'VARIANTE SNP (REF=A ALT=T,TG)' TO WRK-NOME-TESTE
010600     MOVE 2000                          TO GVT003A-LOCATION
010700     MOVE 'N'                           TO GVT003A-LEN-IND
010800     MOVE ZERO                          TO GVT003A-LENGTH
010900     MOVE SPACES                        TO GVT003A-REF
011000     MOVE 'A'                           TO GVT003A-REF
011100     MOVE SPACES                        TO GVT003A-ALT
011200     MOVE 'T,TG'                        TO GVT003A-ALT
011300     CALL 'GVEND01A' USING GVT003A-PARMS
011400     END-CALL
011500     MOVE 2001                          TO WRK-SIM-MAX-REGS-DOC
011600     PERFORM 0902-CONFERIR-VALOR-18
011700     .
011800*> cobol-lint CL002 0200-fim
011900 0200-FIM. EXIT.
012000*----------------------------------------------------------------*
012100*    CASO 3 - DELECAO (REF MAIOR QUE TODOS OS ALELOS DE ALT)
012200*----------------------------------------------------------------*
012300*> cobol-lint CL002 0300-teste-variante-delecao
012400 0300-TESTE-VARIANTE-DELECAO SECTION.
012500*----------------------------------------------------------------*
012600     MOVE 'VARIANTE DELECAO (REF=ATG ALT=A)' TO WRK-NOME-TESTE
012700     MOVE 3000                          TO GVT003A-LOCATION
012800     MOVE 'N'                           TO GVT003A-LEN-IND
012900     MOVE ZERO                          TO GVT003A-LENGTH
013000     MOVE SPACES                        TO GVT003A-REF
013100     MOVE 'ATG'                         TO GVT003A-REF
013200     MOVE SPACES                        TO GVT003A-ALT
013300     MOVE 'A'                           TO GVT003A-ALT
013400     CALL 'GVEND01A' USING GVT003A-PARMS
013500     END-CALL
013600     MOVE 3002                          TO WRK-SIM-MAX-REGS-DOC
013700     PERFORM 0902-CONFERIR-VALOR-18
013800     .
013900*> cobol-lint CL002 0300-fim
014000 0300-FIM. EXIT.
014100*----------------------------------------------------------------*
014200*    CASO 4 - ALT COM UM UNICO ALELO (SEM VIRGULA NA LISTA)
014300*----------------------------------------------------------------*
014400*> cobol-lint CL002 0400-teste-variante-um-alelo
014500 0400-TESTE-VARIANTE-UM-ALELO SECTION.
014600*----------------------------------------------------------------*
014700     MOVE 'VARIANTE 1 ALELO (REF=AT ALT=A)' TO WRK-NOME-TESTE
014800     MOVE 4000                          TO GVT003A-LOCATION
014900     MOVE 'N'                           TO GVT003A-LEN-IND
015000     MOVE ZERO                          TO GVT003A-LENGTH
015100     MOVE SPACES                        TO GVT003A-REF
015200     MOVE 'AT'                          TO GVT003A-REF
015300     MOVE SPACES                        TO GVT003A-ALT
015400     MOVE 'A'                           TO GVT003A-ALT
015500     CALL 'GVEND01A' USING GVT003A-PARMS
015600     END-CALL
015700     MOVE 4001                          TO WRK-SIM-MAX-REGS-DOC
015800     PERFORM 0902-CONFERIR-VALOR-18
015900     .
016000*> cobol-lint CL002 0400-fim
016100 0400-FIM. EXIT.
016200*----------------------------------------------------------------*
016300*    CASO 5 - QUEBRA DE DOCUMENTO POR TROCA DE SAMPLE-ID
016400*----------------------------------------------------------------*
016500*> cobol-lint CL002 0500-teste-quebra-sample-id
016600 0500-TESTE-QUEBRA-SAMPLE-ID SECTION.
016700*----------------------------------------------------------------*
016800     MOVE 'QUEBRA POR TROCA DE SAMPLE-ID' TO WRK-NOME-TESTE
016900     MOVE 111111111111111111            TO WRK-SIM-SAMPLE-ID-ANT
017000     MOVE 222222222222222222            TO WRK-SIM-SAMPLE-ID-NOVO
017100     MOVE 500                           TO WRK-SIM-QTDE-ENTR
017200     MOVE 10000                         TO GVB-MAX-REGS-DOC-TST
017300     PERFORM 0903-SIMULAR-QUEBRA
017400     IF WRK-SIM-FECHA-DOC-SIM
017500        PERFORM 0910-OK
017600     ELSE
017700        PERFORM 0920-FALHOU
017800     END-IF
017900     .
018000*> cobol-lint CL002 0500-fim
018100 0500-FIM. EXIT.
018200*----------------------------------------------------------------*
018300*    CASO 6 - QUEBRA DE DOCUMENTO POR LIMITE DE ENTRADAS (ODO)
018400*----------------------------------------------------------------*
018500*> cobol-lint CL002 0600-teste-quebra-limite
018600 0600-TESTE-QUEBRA-LIMITE SECTION.
018700*----------------------------------------------------------------*
018800     MOVE 'QUEBRA POR LIMITE DE ENTRADAS' TO WRK-NOME-TESTE
018900     MOVE 333333333333333333            TO WRK-SIM-SAMPLE-ID-ANT
019000     MOVE 333333333333333333            TO WRK-SIM-SAMPLE-ID-NOVO
019100     MOVE 10000                         TO WRK-SIM-QTDE-ENTR
019200     MOVE 10000                         TO GVB-MAX-REGS-DOC-TST
019300     PERFORM 0903-SIMULAR-QUEBRA
019400     IF WRK-SIM-FECHA-DOC-SIM
019500        PERFORM 0910-OK
019600     ELSE
019700        PERFORM 0920-FALHOU
019800     END-IF
019900     .
020000*> cobol-lint CL002 0600-fim
020100 0600-FIM. EXIT.
020200*----------------------------------------------------------------*
020300*    CASO 7 - MESMO SAMPLE-ID E ABAIXO DO LIMITE: NAO QUEBRA
020400*----------------------------------------------------------------*
020500*> cobol-lint CL002 0700-teste-sem-quebra
020600 0700-TESTE-SEM-QUEBRA SECTION.
020700*----------------------------------------------------------------*
020800     MOVE 'SEM QUEBRA (MESMO SAMPLE, ABAIXO LIMITE)'
020900                                        TO WRK-NOME-TESTE
021000     MOVE 444444444444444444            TO WRK-SIM-SAMPLE-ID-ANT
021100     MOVE 444444444444444444            TO WRK-SIM-SAMPLE-ID-NOVO
021200     MOVE 500                           TO WRK-SIM-QTDE-ENTR
021300     MOVE 10000                         TO GVB-MAX-REGS-DOC-TST
021400     PERFORM 0903-SIMULAR-QUEBRA
021500     IF WRK-SIM-FECHA-DOC-SIM
021600        PERFORM 0920-FALHOU
021700     ELSE
021800        PERFORM 0910-OK
021900     END-IF
022000     .
022100*> cobol-lint CL002 0700-fim
022200 0700-FIM. EXIT.
022300*----------------------------------------------------------------*
022400*    SIMULAR A REGRA DE QUEBRA DO GVLER01A (0003-AVALIAR-QUEBRA)
022500*----------------------------------------------------------------*
022600*> cobol-lint CL002 0903-simular-quebra
022700 0903-SIMULAR-QUEBRA SECTION.
022800*----------------------------------------------------------------*
022900     MOVE 'N'                           TO WRK-SIM-FECHA-DOC
023000     IF WRK-SIM-SAMPLE-ID-NOVO NOT EQUAL WRK-SIM-SAMPLE-ID-ANT
023100        OR WRK-SIM-QTDE-ENTR GREATER OR EQUAL
023200           GVB-MAX-REGS-DOC-TST
023300        MOVE 'S'                        TO WRK-SIM-FECHA-DOC
023400     END-IF
023500     .
023600*> cobol-lint CL002 0903-fim
023700 0903-FIM. EXIT.
023800*----------------------------------------------------------------*
023900*    CONFERIR O END-LOCATION CALCULADO CONTRA O VALOR ESPERADO,
024000*    QUE FOI DEIXADO EM WRK-SIM-MAX-REGS-DOC PELO CASO DE TESTE
024100*----------------------------------------------------------------*
024200*> cobol-lint CL002 0901-conferir-end-loc
024300 0901-CONFERIR-END-LOC SECTION.
024400*----------------------------------------------------------------*
024500     MOVE 1049                          TO WRK-SIM-MAX-REGS-DOC
024600     PERFORM 0902-CONFERIR-VALOR-18
024700     .
024800*> cobol-lint CL002 0901-fim
024900 0901-FIM. EXIT.
025000*----------------------------------------------------------------*
025100*    CONFERIR GVT003A-END-LOCATION CONTRA O VALOR ESPERADO QUE
025200*    FOI DEIXADO EM WRK-SIM-MAX-REGS-DOC (REAPROVEITADO COMO
025300*    AREA DE "VALOR ESPERADO" NESTE PROGRAMA DE BANCADA)
025400*----------------------------------------------------------------*
025500*> cobol-lint CL002 0902-conferir-valor-18
025600 0902-CONFERIR-VALOR-18 SECTION.
025700*----------------------------------------------------------------*
025800     IF GVT003A-END-LOCATION EQUAL WRK-SIM-MAX-REGS-DOC
025900        PERFORM 0910-OK
026000     ELSE
026100        DISPLAY '    ESPERADO: ' WRK-SIM-MAX-REGS-DOC-R
026200                ' OBTIDO: ' GVT003A-END-LOCATION
026300        PERFORM 0920-FALHOU
026400     END-IF
026500     .
026600*> cobol-lint CL002 0902-fim
026700 0902-FIM. EXIT.
026800*----------------------------------------------------------------*
026900*    CONTAR E MOSTRAR UM CASO QUE PASSOU
027000*----------------------------------------------------------------*
027100*> cobol-lint CL002 0910-ok
027200 0910-OK SECTION.
027300*----------------------------------------------------------------*
027400     ADD 1                              TO WRK-CONT-TESTES
027500     DISPLAY 'PASSOU..: ' WRK-NOME-TESTE
027600     .
027700*> cobol-lint CL002 0910-fim
027800 0910-FIM. EXIT.
027900*----------------------------------------------------------------*
028000*    CONTAR E MOSTRAR UM CASO QUE FALHOU
028100*----------------------------------------------------------------*
028200*> cobol-lint CL002 0920-falhou
028300 0920-FALHOU SECTION.
028400*----------------------------------------------------------------*
028500     ADD 1                              TO WRK-CONT-TESTES
028600     ADD 1                              TO WRK-CONT-FALHAS
028700     DISPLAY '*** FALHOU: ' WRK-NOME-TESTE
028800     .
028900*> cobol-lint CL002 0920-fim
029000 0920-FIM. EXIT.
029100*----------------------------------------------------------------*
029200*    MOSTRAR O RESUMO DA BATERIA DE TESTES
029300*----------------------------------------------------------------*
029400*> cobol-lint CL002 9999-finalizar
029500 9999-FINALIZAR SECTION.
029600*----------------------------------------------------------------*
029700     DISPLAY 'TESTES01A - TOTAL DE CASOS..: ' WRK-CONT-TESTES-R
029800     DISPLAY 'TESTES01A - TOTAL DE FALHAS.: ' WRK-CONT-FALHAS-R
029900     STOP RUN
030000     .
030100*> cobol-lint CL002 9999-fim
030200 9999-FIM. EXIT.
