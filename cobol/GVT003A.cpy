000100******************************************************************
000200* BOOK........: GVT003A
000300* DESCRICAO...: AREA DE LINKAGE DO CALCULO DE END-LOCATION
000400* PROGRAMADOR.: JOSE ROBERTO - COBOLDICAS
000500* DATA........: 14/02/2026
000600* TAMANHO.....: 00167
000700*----------------------------------------------------------------*
000800* GVT003A-LOCATION     = LOCATION DE ENTRADA DO REGISTRO (IN)
000900* GVT003A-LEN-IND      = 'S'/'N' - IGUAL AO BOOK GVT001A (IN)
001000* GVT003A-LENGTH       = LENGTH DO BLOCO, SO QUANDO LEN-IND='S'
001100*                        (IN)
001200* GVT003A-REF          = ALELO DE REFERENCIA (IN, SO QUANDO
001300*                        LEN-IND='N')
001400* GVT003A-ALT          = LISTA DE ALELOS ALTERNATIVOS (IN, SO
001500*                        QUANDO LEN-IND='N')
001600* GVT003A-END-LOCATION = END-LOCATION CALCULADO (OUT)
001700*----------------------------------------------------------------*
001800* 2026-02-14 JRS CH00417 CRIACAO DO BOOK DE LINKAGE DO GVEND01A
001900******************************************************************
002000 01  GVT003A-HEADER.
002100     05  GVT003A-COD-BOOK            PIC X(08) VALUE 'GVT003A'.
002200     05  GVT003A-TAM-BOOK            PIC 9(05) VALUE 00167.
002300 01  GVT003A-PARMS.
002400     05  GVT003A-LOCATION            PIC 9(18).
002500     05  GVT003A-LEN-IND             PIC X(01).
002600     05  GVT003A-LENGTH              PIC 9(09).
002700     05  GVT003A-REF                 PIC X(20).
002800     05  GVT003A-ALT                 PIC X(100).
002850     05  GVT003A-END-LOCATION        PIC 9(18).
002900     05  FILLER                      PIC X(04).
